000100******************************************************************
000200* Copybook: TRDLEDG
000300* Author: SANDEEP PRAJAPATI
000400* Date: 11-03-1989
000500* Purpose: COMPLETED-TRADE LEDGER RECORD - ONE RECORD PER ROUND-
000600*        : TRIP LONG TRADE. FILE IS REWRITTEN IN FULL EACH TIME A
000700*        : TRADE CLOSES SO IT IS ALWAYS CURRENT MID-RUN.
000800* Tectonics: COBC
000900******************************************************************
001000*----------------------------------------------------------------*
001100* CHANGE LOG                                                    *
001200*----------------------------------------------------------------*
001300* 11-03-1989 SRP TKT-4410  ORIGINAL LAYOUT.
001400* 06-07-1991 SRP TKT-4477  ENVIRONMENT ADDED - LEDGER NOW CARRIES
001500*                          THE RUN MODE SO TEST RUNS AND LIVE
001600*                          RUNS CAN BE TOLD APART IN THE LEDGER.
001700* 14-05-2008 MRN TKT-5120  WIDENED FILLER, RECORD LENGTH CONFIRMED
001800*                          AT 120 AFTER DISK FORMAT MIGRATION.
001900*----------------------------------------------------------------*
002000 01  LEDGER-RECORD.
002100     05  LEDG-TRADE-ID           PIC X(04).
002200     05  LEDG-SYMBOL             PIC X(12).
002300     05  LEDG-DIRECTION          PIC X(05).
002400     05  LEDG-ENTRY-TIME         PIC 9(14).
002500     05  LEDG-ENTRY-PRICE        PIC S9(9)V9(4).
002600     05  LEDG-QUANTITY           PIC S9(5)V9(4).
002700     05  LEDG-EXIT-TIME          PIC 9(14).
002800     05  LEDG-EXIT-PRICE         PIC S9(9)V9(4).
002900     05  LEDG-BARS-HELD          PIC 9(03).
003000     05  LEDG-PNL                PIC S9(9)V9(4).
003100     05  LEDG-ENVIRONMENT        PIC X(12).
003200     05  FILLER                  PIC X(08).
