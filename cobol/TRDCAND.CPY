000100******************************************************************
000200* Copybook: TRDCAND
000300* Author: SANDEEP PRAJAPATI
000400* Date: 11-03-1989
000500* Purpose: CANDLE INPUT RECORD - ONE CLOSED BAR PER RECORD, READ
000600*        : IN CHRONOLOGICAL ORDER FROM THE MARKET DATA FEED FILE.
000700* Tectonics: COBC
000800******************************************************************
000900*----------------------------------------------------------------*
001000* CHANGE LOG                                                    *
001100*----------------------------------------------------------------*
001200* 11-03-1989 SRP TKT-4410  ORIGINAL LAYOUT - EOD FEED FORMAT.
001300* 06-07-1991 SRP TKT-4477  WIDENED VOLUME TO 9(9)V9(4), FEED NOW
001400*                          CARRIES FRACTIONAL LOTS.
001500* 21-09-1998 DKP TKT-4601  Y2K REVIEW - CLOSE-TIME CONFIRMED FULL
001600*                          4-DIGIT YEAR, NO CHANGE REQUIRED.
001700* 14-05-2008 MRN TKT-5120  NO-OP RE-REVIEW AFTER SIBLING CHANGE TO
001800*                          TRDLEDG - LAYOUT UNCHANGED.
001900*----------------------------------------------------------------*
002000 01  CANDLE-RECORD.
002100     05  CAND-CLOSE-TIME         PIC 9(14).
002200     05  CAND-OPEN-PRICE         PIC S9(9)V9(4).
002300     05  CAND-HIGH-PRICE         PIC S9(9)V9(4).
002400     05  CAND-LOW-PRICE          PIC S9(9)V9(4).
002500     05  CAND-CLOSE-PRICE        PIC S9(9)V9(4).
002600     05  CAND-VOLUME             PIC S9(9)V9(4).
002700     05  FILLER                  PIC X(05).
