000100******************************************************************
000200* Author: SANDEEP PRAJAPATI
000300* Date: 11-03-1989
000400* Purpose: MULTI-TIMEFRAME TREND-PULLBACK BATCH - READS CLOSED
000500*        : CANDLES IN CHRONOLOGICAL ORDER, RUNS THE SIGNAL ENGINE
000600*        : AND SIMULATED EXECUTOR, WRITES THE TRADE LEDGER AND
000700*        : THE RUN SUMMARY REPORT.
000800* Tectonics: COBC
000900******************************************************************
001000*----------------------------------------------------------------*
001100* CHANGE LOG                                                     *
001200*----------------------------------------------------------------*
001300* 11-03-1989 SRP TKT-4410  ORIGINAL PROGRAM - SIMPLE EMA PULLBACK
001400*                          ON THE BASE TIMEFRAME ONLY, NO HIGHER
001500*                          TIMEFRAME TREND FILTER.
001600* 06-07-1991 SRP TKT-4477  ADDED RSI STRENGTH CHECK TO THE ENTRY
001700*                          RULES - DESK WANTED FEWER WEAK ENTRIES.
001800* 02-02-1993 SRP TKT-4530  ADDED HIGHER TIMEFRAME FAST/SLOW EMA
001900*                          TREND FILTER (F0001-UPDATE-HTF-TREND).
002000*                          BEARISH TREND NOW BLOCKS NEW ENTRIES.
002100* 30-11-1994 JKT TKT-4559  FIXED BUG - EXECUTOR BARS-IN-TRADE WAS
002200*                          NOT RESET ON A NEW ENTRY, CAUSING AN
002300*                          EARLY TIME EXIT ON THE SECOND TRADE.
002400* 21-09-1998 DKP TKT-4601  Y2K REVIEW - CLOSE-TIME AND ALL LEDGER
002500*                          TIMESTAMPS CONFIRMED FULL 4-DIGIT YEAR.
002600*                          NO CHANGE REQUIRED.
002700* 14-05-2008 MRN TKT-5120  LEDGER IS NOW REWRITTEN IN FULL ON
002800*                          EVERY CLOSED TRADE INSTEAD OF AT END
002900*                          OF RUN ONLY - A CRASH MID-RUN USED TO
003000*                          LOSE THE WHOLE LEDGER.
003100* 19-08-2011 MRN TKT-5207  CONFIGURATION VALIDATION ADDED UP
003200*                          FRONT (C0001-VALIDATE-PARAMETERS) - A
003300*                          BAD PARAMETER CARD USED TO RUN HALF A
003400*                          BOOK BEFORE BLOWING UP ON A DIVIDE.
003500* 03-04-2016 PRS TKT-5388  SUMMARY REPORT NOW NOTES AN OPEN
003600*                          POSITION AT END OF RUN INSTEAD OF
003700*                          SILENTLY DROPPING IT.
003800* 09-11-2016 PRS TKT-5402  REPORT LINE LAYOUTS WERE BEING HAND-
003900*                          CARRIED IN THIS PROGRAM INSTEAD OF VIA
004000*                          COPY TRDRPT - PULLED THE COPY MEMBER IN
004100*                          PROPERLY AND ADDED THE LINE COUNTER.
004200* 22-11-2016 PRS TKT-5411  EMA/RSI SCRATCH AND HTF CLOSE TABLES
004300*                          HAD NO OVERFLOW CHECK - A LARGE PARM
004400*                          PERIOD OR A LONG RUN COULD WALK THEM
004500*                          OFF THE END. ADDED THE SAME BOUNDS
004600*                          CHECK THE CLOSE-HIST TABLE ALREADY HAD
004700*                          AND REJECT OVERSIZED PERIODS UP FRONT.
004800*----------------------------------------------------------------*
004900 IDENTIFICATION DIVISION.
005000 PROGRAM-ID. TRDBATCH.
005100 AUTHOR. SANDEEP PRAJAPATI.
005200 INSTALLATION. INVENUTRE GROWTH AND SECURITIES - BATCH SYSTEMS.
005300 DATE-WRITTEN. 11-03-1989.
005400 DATE-COMPILED.
005500 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
005600******************************************************************
005700 ENVIRONMENT DIVISION.
005800******************************************************************
005900 CONFIGURATION SECTION.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM.
006200*
006300* TOP-OF-FORM NOT ACTUALLY USED - THE SUMMARY REPORT IS A SINGLE
006400* PAGE WITH NO SKIP-TO-CHANNEL LOGIC, BUT THE SHOP DECLARES IT ON
006500* EVERY PRINT PROGRAM AS A MATTER OF HABIT.
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT PARM-FILE ASSIGN TO PARMCARD
006900         ACCESS IS SEQUENTIAL
007000         FILE STATUS IS WS-PARM-STATUS.
007100*
007200     SELECT CANDLE-FILE ASSIGN TO CANDLES
007300         ACCESS IS SEQUENTIAL
007400         FILE STATUS IS WS-CANDLE-STATUS.
007500*
007600     SELECT LEDGER-FILE ASSIGN TO LEDGER
007700         ACCESS IS SEQUENTIAL
007800         FILE STATUS IS WS-LEDGER-STATUS.
007900*
008000     SELECT REPORT-FILE ASSIGN TO SUMRPT
008100         ACCESS IS SEQUENTIAL
008200         FILE STATUS IS WS-REPORT-STATUS.
008300******************************************************************
008400 DATA DIVISION.
008500******************************************************************
008600 FILE SECTION.
008700*
008800* ONE PARAMETER RECORD PER RUN - READ ONCE BY C0001, NEVER
008900* REREAD, FILE IS CLOSED RIGHT AFTER.
009000 FD  PARM-FILE
009100     RECORD CONTAINS 80 CHARACTERS
009200     RECORDING MODE IS F.
009300     COPY TRDPARM.
009400*
009500* CLOSED CANDLES IN CHRONOLOGICAL ORDER - THE ONLY FILE READ MORE
009600* THAN ONCE, DRIVEN FROM D0001 UNTIL AT END.
009700 FD  CANDLE-FILE
009800     RECORD CONTAINS 84 CHARACTERS
009900     RECORDING MODE IS F.
010000     COPY TRDCAND.
010100*
010200* COMPLETED ROUND-TRIP TRADES - OUTPUT ONLY, BUT REOPENED AND
010300* REWRITTEN IN FULL ON EVERY CLOSED TRADE (TKT-5120) RATHER THAN
010400* LEFT OPEN FOR EXTEND-MODE APPENDS.
010500 FD  LEDGER-FILE
010600     RECORD CONTAINS 120 CHARACTERS
010700     RECORDING MODE IS F.
010800     COPY TRDLEDG.
010900*
011000* ONE 132-COLUMN PRINT RECORD, WRITTEN FROM WHICHEVER TRDRPT
011100* PRINT-LINE GROUP IS CURRENT - SEE O0001/O0002.
011200 FD  REPORT-FILE
011300     RECORD CONTAINS 132 CHARACTERS
011400     RECORDING MODE IS F.
011500 01  REPORT-FILE-RECORD.
011600     05  RPT-BODY                PIC X(131).
011700     05  FILLER                  PIC X(01).
011800******************************************************************
011900 WORKING-STORAGE SECTION.
012000******************************************************************
012100*----------------------------------------------------------------*
012200* FILE STATUS AND SWITCHES                                      *
012300*----------------------------------------------------------------*
012400* TWO-BYTE FILE STATUS CODE PER FILE - CHECKED AFTER EVERY OPEN,
012500* READ AND WRITE, '00' MEANS SUCCESSFUL.
012600 01  WS-FILE-STATUSES.
012700     05  WS-PARM-STATUS           PIC X(02) VALUE SPACES.
012800     05  WS-CANDLE-STATUS         PIC X(02) VALUE SPACES.
012900     05  WS-LEDGER-STATUS         PIC X(02) VALUE SPACES.
013000     05  WS-REPORT-STATUS         PIC X(02) VALUE SPACES.
013100     05  FILLER                   PIC X(01).
013200*
013300* SINGLE-CHARACTER Y/N SWITCHES PER SHOP STANDARD - EACH HAS ITS
013400* OWN 88-LEVEL CONDITION NAME SO THE PROCEDURE DIVISION NEVER
013500* TESTS THE LITERAL 'Y'/'N' DIRECTLY.
013600 01  WS-SWITCHES.
013700     05  WS-CANDLE-EOF-SW         PIC X     VALUE 'N'.
013800         88  WS-CANDLE-EOF                  VALUE 'Y'.
013900     05  WS-IN-POSITION-SW        PIC X     VALUE 'N'.
014000         88  WS-IN-POSITION                 VALUE 'Y'.
014100     05  WS-CONFIG-OK-SW          PIC X     VALUE 'Y'.
014200         88  WS-CONFIG-OK                   VALUE 'Y'.
014300     05  WS-JUST-ENTERED-SW       PIC X     VALUE 'N'.
014400         88  WS-JUST-ENTERED                VALUE 'Y'.
014500     05  FILLER                   PIC X(01).
014600*
014700* 02-02-1993 SRP TKT-4530 - THREE-VALUED TREND FLAG ADDED.
014800 01  WS-TREND-GROUP.
014900     05  WS-TREND-FLAG            PIC X     VALUE 'U'.
015000         88  WS-TREND-BULLISH               VALUE 'B'.
015100         88  WS-TREND-BEARISH               VALUE 'E'.
015200         88  WS-TREND-UNKNOWN                VALUE 'U'.
015300     05  FILLER                   PIC X(01).
015400*
015500* CURRENT-BAR SIGNAL - SET FRESH EVERY CANDLE BY EITHER THE
015600* ENTRY RULES OR THE EXIT RULE, NEVER BOTH THE SAME BAR, AND
015700* READ BACK BY P0001 TO DRIVE THE EXECUTOR.
015800 01  WS-SIGNAL-GROUP.
015900     05  WS-SIGNAL                PIC X(04) VALUE 'NONE'.
016000     05  FILLER                   PIC X(01).
016100*
016200*----------------------------------------------------------------*
016300* SUBSCRIPTS - BINARY, AS THE SHOP'S TABLE PROGRAMS USE          *
016400*----------------------------------------------------------------*
016500 01  SUBSCRIPTS                   BINARY.
016600     05  WS-CLOSE-SUB             PIC S9(4).
016700     05  WS-HTF-SUB                PIC S9(4).
016800     05  WS-EMA-SUB                PIC S9(4).
016900     05  WS-RSI-SUB                PIC S9(4).
017000     05  WS-LEDGER-SUB             PIC S9(4).
017100     05  WS-FILL-SUB               PIC S9(4).
017200*
017300*----------------------------------------------------------------*
017400* COUNTERS AND ACCUMULATORS - ALL COMP PER SHOP STANDARD         *
017500*----------------------------------------------------------------*
017600 01  WS-COUNTERS                   COMP.
017700     05  WS-BAR-COUNT              PIC S9(9)  VALUE ZERO.
017800     05  WS-BARS-IN-TRADE          PIC S9(4)  VALUE ZERO.
017900     05  WS-EXEC-BARS-IN-TRADE     PIC S9(4)  VALUE ZERO.
018000     05  WS-TRADE-SEQ              PIC S9(4)  VALUE ZERO.
018100     05  WS-CLOSE-COUNT            PIC S9(9)  VALUE ZERO.
018200     05  WS-HTF-COUNT              PIC S9(9)  VALUE ZERO.
018300     05  WS-LEDGER-COUNT           PIC S9(4)  VALUE ZERO.
018400     05  WS-FILL-COUNT             PIC S9(4)  VALUE ZERO.
018500     05  WS-CANDLES-PROCESSED      PIC S9(9)  VALUE ZERO.
018600     05  WS-EMA-PERIOD             PIC S9(4)  VALUE ZERO.
018700     05  WS-RSI-PERIOD-LEN         PIC S9(4)  VALUE ZERO.
018800     05  WS-MOD-CHECK              PIC S9(4)  VALUE ZERO.
018900     05  WS-DIV-CHECK              PIC S9(9)  VALUE ZERO.
019000     05  WS-MIN-HIST-NEEDED        PIC S9(4)  VALUE ZERO.
019100*
019200*----------------------------------------------------------------*
019300* CLOSE HISTORY AND HIGHER TIMEFRAME SERIES                     *
019400*----------------------------------------------------------------*
019500 01  WS-CLOSE-HIST-TABLE.
019600     05  WS-CLOSE-HIST             PIC S9(9)V9(4)
019700                                    OCCURS 2000 TIMES.
019800     05  FILLER                    PIC X(01).
019900*
020000 01  WS-HTF-CLOSE-TABLE.
020100     05  WS-HTF-CLOSE              PIC S9(9)V9(4)
020200                                    OCCURS 700 TIMES.
020300     05  FILLER                    PIC X(01).
020400*
020500* THE CANDLE JUST READ, NORMALIZED BY E0001 OUT OF THE RAW
020600* CAND-xxx FEED FIELDS - EVERYTHING DOWNSTREAM OF E0001 WORKS
020700* FROM THIS GROUP, NOT FROM CANDLE-RECORD DIRECTLY.
020800 01  WS-CURRENT-CANDLE.
020900     05  WS-CURR-CLOSE-TIME        PIC 9(14)      VALUE ZERO.
021000     05  WS-CURR-OPEN-PRICE        PIC S9(9)V9(4) VALUE ZERO.
021100     05  WS-CURR-CLOSE-PRICE       PIC S9(9)V9(4) VALUE ZERO.
021200     05  FILLER                    PIC X(01).
021300*
021400*----------------------------------------------------------------*
021500* EMA AND RSI WORK AREAS - SHARED SCRATCH FOR ALL THREE EMAS    *
021600* AND THE ONE RSI USED BY THIS STRATEGY                         *
021700*----------------------------------------------------------------*
021800 01  WS-EMA-WORK.
021900     05  WS-EMA-SCRATCH            PIC S9(9)V9(4)
022000                                    OCCURS 250 TIMES.
022100     05  WS-EMA-ALPHA              PIC S9V9(8)    VALUE ZERO.
022200     05  WS-EMA-RESULT             PIC S9(9)V9(4) VALUE ZERO.
022300     05  FILLER                    PIC X(01).
022400*
022500 01  WS-RSI-WORK.
022600     05  WS-RSI-SCRATCH            PIC S9(9)V9(4)
022700                                    OCCURS 250 TIMES.
022800     05  WS-RSI-GAIN-SUM           PIC S9(9)V9(4) VALUE ZERO.
022900     05  WS-RSI-LOSS-SUM           PIC S9(9)V9(4) VALUE ZERO.
023000     05  WS-RSI-AVG-GAIN           PIC S9(9)V9(4) VALUE ZERO.
023100     05  WS-RSI-AVG-LOSS           PIC S9(9)V9(4) VALUE ZERO.
023200     05  WS-RSI-RS                 PIC S9(9)V9(4) VALUE ZERO.
023300     05  WS-RSI-RESULT             PIC S9(5)V9(4) VALUE ZERO.
023400     05  WS-RSI-DIFF               PIC S9(9)V9(4) VALUE ZERO.
023500     05  FILLER                    PIC X(01).
023600*
023700* THE TWO HTF EMAS COMPARED BY F0001 TO SET WS-TREND-FLAG - FAST
023800* OVER SLOW IS BULLISH, FAST UNDER SLOW IS BEARISH.
023900 01  WS-HTF-EMA-VALUES.
024000     05  WS-HTF-FAST-EMA           PIC S9(9)V9(4) VALUE ZERO.
024100     05  WS-HTF-SLOW-EMA           PIC S9(9)V9(4) VALUE ZERO.
024200     05  FILLER                    PIC X(01).
024300*
024400* THE ENTRY EMA AND RSI VALUES FOR THE CURRENT BAR, COMPUTED BY
024500* I0001 AND TESTED AGAINST THE PULLBACK/STRENGTH ENTRY RULES.
024600 01  WS-ENTRY-WORK.
024700     05  WS-ENTRY-EMA-VALUE        PIC S9(9)V9(4) VALUE ZERO.
024800     05  WS-RSI-VALUE              PIC S9(5)V9(4) VALUE ZERO.
024900     05  FILLER                    PIC X(01).
025000*
025100*----------------------------------------------------------------*
025200* SIMULATED FILL / EXECUTION WORK AREA                          *
025300*----------------------------------------------------------------*
025400 01  WS-FILL-WORK.
025500     05  WS-FILL-TBL               OCCURS 10 TIMES.
025600         10  WS-FILL-PRICE         PIC S9(9)V9(4).
025700         10  WS-FILL-QTY           PIC S9(5)V9(4).
025800     05  FILLER                    PIC X(01).
025900*
026000* THE SINGLE AVERAGED FILL PRODUCED BY K0001, READ BY L0001 ON AN
026100* ENTRY AND BY M0001 ON AN EXIT - ONE EXECUTION PER BAR, THIS
026200* STRATEGY NEVER SCALES IN OR OUT.
026300 01  WS-EXEC-RESULT.
026400     05  WS-EXEC-SIDE              PIC X(04)      VALUE SPACES.
026500     05  WS-EXEC-PRICE             PIC S9(9)V9(4) VALUE ZERO.
026600     05  WS-EXEC-QTY               PIC S9(5)V9(4) VALUE ZERO.
026700     05  WS-EXEC-TIME              PIC 9(14)      VALUE ZERO.
026800     05  WS-EXEC-SUM-QX            PIC S9(13)V9(8) VALUE ZERO.
026900     05  FILLER                    PIC X(01).
027000*
027100*----------------------------------------------------------------*
027200* TRADE IN PROGRESS AND THE LEDGER BUFFER                       *
027300*----------------------------------------------------------------*
027400* TRADE-ID IS BUILT EDITED - A LITERAL 'T' FOLLOWED BY A THREE-
027500* DIGIT SEQUENCE NUMBER (T001, T002, ...) SO A SCAN OF THE
027600* PRINTED REPORT OR THE LEDGER FILE SHOWS TRADE ORDER AT A
027700* GLANCE WITHOUT CROSS-REFERENCING A TIMESTAMP.
027800 01  WS-TRADE-ID-ED.
027900     05  WS-TID-LIT                PIC X          VALUE 'T'.
028000     05  WS-TID-NUM                PIC 9(03).
028100*
028200* THE ONE TRADE CURRENTLY OPEN, IF ANY - VALID ONLY WHILE
028300* WS-IN-POSITION IS 'Y'. THIS SHOP RUNS LONG-ONLY, ONE POSITION
028400* AT A TIME, SO A SINGLE GROUP IS ENOUGH - NO TABLE NEEDED.
028500 01  WS-CURRENT-TRADE.
028600     05  WS-CT-TRADE-ID            PIC X(04).
028700     05  WS-CT-ENTRY-TIME          PIC 9(14).
028800     05  WS-CT-ENTRY-PRICE         PIC S9(9)V9(4).
028900     05  WS-CT-QUANTITY            PIC S9(5)V9(4).
029000     05  FILLER                    PIC X(01).
029100*
029200* 14-05-2008 MRN TKT-5120 - TABLE SIZED FOR A FULL TRADING YEAR
029300* OF ONE ROUND-TRIP TRADE A DAY, WITH HEADROOM.
029400 01  WS-LEDGER-TABLE.
029500     05  WS-LEDGER-ENTRY           OCCURS 500 TIMES.
029600         10  WS-LT-TRADE-ID        PIC X(04).
029700         10  WS-LT-SYMBOL          PIC X(12).
029800         10  WS-LT-DIRECTION       PIC X(05).
029900         10  WS-LT-ENTRY-TIME      PIC 9(14).
030000         10  WS-LT-ENTRY-PRICE     PIC S9(9)V9(4).
030100         10  WS-LT-QUANTITY        PIC S9(5)V9(4).
030200         10  WS-LT-EXIT-TIME       PIC 9(14).
030300         10  WS-LT-EXIT-PRICE      PIC S9(9)V9(4).
030400         10  WS-LT-BARS-HELD       PIC 9(03).
030500         10  WS-LT-PNL             PIC S9(9)V9(4).
030600         10  WS-LT-ENVIRONMENT     PIC X(12).
030700     05  FILLER                    PIC X(01).
030800*
030900* RUN-LEVEL TOTALS, PRINTED ON RPT-TOTAL-LINE - CARRIED IN
031000* WORKING-STORAGE RATHER THAN SUMMED FROM THE LEDGER TABLE AT
031100* PRINT TIME SO THE FIGURES ARE ALREADY RIGHT IF THE RUN IS
031200* INTERRUPTED BEFORE THE REPORT IS PRINTED.
031300 01  WS-TOTALS.
031400     05  WS-TOTAL-QTY              PIC S9(7)V9(4) VALUE ZERO.
031500     05  WS-TOTAL-PNL              PIC S9(9)V9(4) VALUE ZERO.
031600     05  FILLER                    PIC X(01).
031700*
031800*----------------------------------------------------------------*
031900* VALIDATED RUN PARAMETERS (MOVED FROM THE PARM RECORD)         *
032000*----------------------------------------------------------------*
032100 01  WS-PARMS.
032200     05  WS-SYMBOL                 PIC X(12).
032300     05  WS-ENTRY-EMA              PIC S9(4)      COMP VALUE ZERO.
032400     05  WS-RSI-PERIOD             PIC S9(4)      COMP VALUE ZERO.
032500     05  WS-RSI-ENTRY              PIC S9(3)V9(2) VALUE ZERO.
032600     05  WS-CONFIRM-EMA-FAST       PIC S9(4)      COMP VALUE ZERO.
032700     05  WS-CONFIRM-EMA-SLOW       PIC S9(4)      COMP VALUE ZERO.
032800     05  WS-EXIT-BARS              PIC S9(4)      COMP VALUE ZERO.
032900     05  WS-CONFIRM-TF-MULT        PIC S9(4)      COMP VALUE ZERO.
033000     05  WS-POSITION-SIZE          PIC S9(5)V9(4) VALUE ZERO.
033100     05  WS-RUN-MODE               PIC X(12).
033200     05  FILLER                    PIC X(01).
033300*
033400 01  WS-VALIDATION-MSG             PIC X(60)      VALUE SPACES.
033500* SET BY C0001 ON THE FIRST FAILED VALIDATION RULE AND DISPLAYED
033600* BY A0001 WHEN WS-CONFIG-OK COMES BACK 'N' - ONLY THE FIRST
033700* FAILURE IS REPORTED, THE RUN STOPS BEFORE ANY CANDLE IS READ.
033800*
033900* 19-08-2011 MRN TKT-5207 - VALID RUN MODE TABLE, REDEFINES THE
034000* LITERAL SO THE THREE MODES CAN BE SCANNED IN A LOOP.
034100 01  WS-VALID-MODES-LIST.
034200     05  WS-VALID-MODES-V          PIC X(36)
034300         VALUE 'DRY_RUN     SPOT_TESTNETSPOT_MAINNET'.
034400 01  WS-VALID-MODES-TBL REDEFINES WS-VALID-MODES-LIST.
034500     05  WS-VALID-MODE             PIC X(12) OCCURS 3 TIMES.
034600*
034700*----------------------------------------------------------------*
034800* TIMESTAMP BREAKDOWNS FOR THE REPORT - REDEFINES THE 14-DIGIT  *
034900* CLOSE-TIME AS YEAR/MONTH/DAY/HOUR/MIN/SEC                     *
035000*----------------------------------------------------------------*
035100 01  WS-ENTRY-TIME-DISPLAY         PIC 9(14)      VALUE ZERO.
035200 01  WS-ENTRY-TIME-BRK REDEFINES WS-ENTRY-TIME-DISPLAY.
035300     05  WS-ET-YEAR                PIC 9(04).
035400     05  WS-ET-MONTH               PIC 9(02).
035500     05  WS-ET-DAY                 PIC 9(02).
035600     05  WS-ET-HOUR                PIC 9(02).
035700     05  WS-ET-MIN                 PIC 9(02).
035800     05  WS-ET-SEC                 PIC 9(02).
035900*
036000 01  WS-EXIT-TIME-DISPLAY          PIC 9(14)      VALUE ZERO.
036100 01  WS-EXIT-TIME-BRK REDEFINES WS-EXIT-TIME-DISPLAY.
036200     05  WS-XT-YEAR                PIC 9(04).
036300     05  WS-XT-MONTH               PIC 9(02).
036400     05  WS-XT-DAY                 PIC 9(02).
036500     05  WS-XT-HOUR                PIC 9(02).
036600     05  WS-XT-MIN                 PIC 9(02).
036700     05  WS-XT-SEC                 PIC 9(02).
036800*
036900 01  WS-ENTRY-TIME-FMT             PIC X(19)      VALUE SPACES.
037000 01  WS-EXIT-TIME-FMT              PIC X(19)      VALUE SPACES.
037100*
037200*----------------------------------------------------------------*
037300* REPORT PARAMETER EDIT FIELDS                                  *
037400*----------------------------------------------------------------*
037500 01  WS-PARM-ED.
037600     05  WS-EEMA-ED                PIC ZZ9.
037700     05  WS-RSIP-ED                PIC ZZ9.
037800     05  WS-CFAST-ED               PIC ZZ9.
037900     05  WS-CSLOW-ED               PIC ZZ9.
038000     05  WS-EXITB-ED               PIC ZZ9.
038100     05  WS-MULT-ED                PIC Z9.
038200     05  FILLER                    PIC X(01).
038300*
038400*----------------------------------------------------------------*
038500* SHOP-STANDARD RUN DATE/TIME BLOCK                             *
038600*----------------------------------------------------------------*
038700 01  SYSTEM-DATE-AND-TIME.
038800     05  CURRENT-DATE.
038900         10  CURRENT-YEAR          PIC 9(02).
039000         10  CURRENT-MONTH         PIC 9(02).
039100         10  CURRENT-DAY           PIC 9(02).
039200     05  CURRENT-TIME.
039300         10  CURRENT-HOUR          PIC 9(02).
039400         10  CURRENT-MINUTE        PIC 9(02).
039500         10  CURRENT-SECOND        PIC 9(02).
039600         10  CURRENT-HNDSEC        PIC 9(02).
039700*
039800*----------------------------------------------------------------*
039900* ERROR HANDLING FIELDS                                         *
040000*----------------------------------------------------------------*
040100 01  WS-ERR-FIELDS.
040200     05  WS-ERR-MSG                PIC X(40).
040300     05  WS-ERR-CDE                PIC X(02).
040400     05  WS-ERR-PROC               PIC X(20).
040500     05  FILLER                    PIC X(01).
040600*
040700*----------------------------------------------------------------*
040800* 09-11-2016 PRS TKT-5402 - SUMMARY REPORT PRINT LINES PULLED IN*
040900* AS A COPY MEMBER, SAME AS THE OTHER THREE FILE LAYOUTS        *
041000*----------------------------------------------------------------*
041100     COPY TRDRPT.
041200*
041300*----------------------------------------------------------------*
041400* 09-11-2016 PRS TKT-5402 - STANDALONE PRINT-LINE COUNTER, SHOP *
041500* STANDARD 77-LEVEL, BUMPED EVERY TIME A REPORT LINE IS WRITTEN *
041600*----------------------------------------------------------------*
041700 77  WS-LINES-WRITTEN              PIC S9(4) COMP VALUE ZERO.
041800******************************************************************
041900 PROCEDURE DIVISION.
042000******************************************************************
042100* TOP-LEVEL CONTROL - OPEN, VALIDATE, PRIME THE READ, PROCESS
042200* EVERY CANDLE UNTIL END OF FILE, PRINT THE SUMMARY REPORT,
042300* CLOSE DOWN. A BAD PARM CARD SKIPS STRAIGHT TO THE MESSAGE AND
042400* THE CLOSE - NO CANDLE IS EVER READ ON A REJECTED CONFIGURATION.
042500*----------------------------------------------------------------*
042600 A0001-MAIN.
042700*----------------------------------------------------------------*
042800     ACCEPT CURRENT-DATE FROM DATE.
042900     ACCEPT CURRENT-TIME FROM TIME.
043000*
043100     DISPLAY '-------------------------------------------------'.
043200     DISPLAY '*** TRDBATCH - TREND-PULLBACK STRATEGY BATCH  ***'.
043300     DISPLAY '-------------------------------------------------'.
043400     DISPLAY 'RUN DATE = ' CURRENT-MONTH '/' CURRENT-DAY '/'
043500            CURRENT-YEAR '  (mm/dd/yy)'.
043600*
043700     PERFORM B0001-OPEN-FILES         THRU B0001-EX.
043800     PERFORM C0001-VALIDATE-PARAMETERS THRU C0001-EX.
043900*
044000     IF WS-CONFIG-OK
044100         PERFORM D0001-READ-CANDLE-FILE THRU D0001-EX
044200         IF NOT WS-CANDLE-EOF
044300             PERFORM P0001-PROCESS-ONE-CANDLE THRU P0001-EX
044400                 UNTIL WS-CANDLE-EOF
044500         END-IF
044600         PERFORM O0001-PRINT-SUMMARY-REPORT THRU O0001-EX
044700     ELSE
044800         DISPLAY 'CONFIGURATION REJECTED - NO CANDLES PROCESSED'
044900         DISPLAY WS-VALIDATION-MSG
045000     END-IF.
045100*
045200     PERFORM Z0001-CLOSE-FILES THRU Z0001-EX.
045300*
045400 A0001-MAIN-EX.
045500     EXIT.
045600*----------------------------------------------------------------*
045700* OPEN ALL FOUR FILES FOR THE RUN - PARAMETER AND CANDLE FILES  *
045800* INPUT, LEDGER AND REPORT FILES OUTPUT. THE LEDGER FILE IS     *
045900* REOPENED OUTPUT AGAIN ON EVERY CLOSED TRADE - SEE N0001.      *
046000*----------------------------------------------------------------*
046100 B0001-OPEN-FILES.
046200*----------------------------------------------------------------*
046300     OPEN INPUT PARM-FILE.
046400*
046500     IF WS-PARM-STATUS NOT EQUAL ZEROES
046600         MOVE 'ERROR OPENING PARAMETER FILE'
046700                                   TO WS-ERR-MSG
046800         MOVE WS-PARM-STATUS       TO WS-ERR-CDE
046900         MOVE 'B0001-OPEN-FILES'   TO WS-ERR-PROC
047000         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
047100     END-IF.
047200*
047300     OPEN INPUT CANDLE-FILE.
047400*
047500     IF WS-CANDLE-STATUS NOT EQUAL ZEROES
047600         MOVE 'ERROR OPENING CANDLE FILE'
047700                                   TO WS-ERR-MSG
047800         MOVE WS-CANDLE-STATUS     TO WS-ERR-CDE
047900         MOVE 'B0001-OPEN-FILES'   TO WS-ERR-PROC
048000         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
048100     END-IF.
048200*
048300     OPEN OUTPUT LEDGER-FILE.
048400*
048500     IF WS-LEDGER-STATUS NOT EQUAL ZEROES
048600         MOVE 'ERROR OPENING LEDGER FILE'
048700                                   TO WS-ERR-MSG
048800         MOVE WS-LEDGER-STATUS     TO WS-ERR-CDE
048900         MOVE 'B0001-OPEN-FILES'   TO WS-ERR-PROC
049000         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
049100     END-IF.
049200*
049300     OPEN OUTPUT REPORT-FILE.
049400*
049500     IF WS-REPORT-STATUS NOT EQUAL ZEROES
049600         MOVE 'ERROR OPENING REPORT FILE'
049700                                   TO WS-ERR-MSG
049800         MOVE WS-REPORT-STATUS     TO WS-ERR-CDE
049900         MOVE 'B0001-OPEN-FILES'   TO WS-ERR-PROC
050000         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
050100     END-IF.
050200*
050300 B0001-EX.
050400     EXIT.
050500*----------------------------------------------------------------*
050600* 19-08-2011 MRN TKT-5207 - CONFIGURATION VALIDATION, FAIL-FAST *
050700*----------------------------------------------------------------*
050800 C0001-VALIDATE-PARAMETERS.
050900*----------------------------------------------------------------*
051000     READ PARM-FILE
051100         AT END
051200             MOVE 'N' TO WS-CONFIG-OK-SW
051300             MOVE 'PARAMETER FILE IS EMPTY'
051400                                   TO WS-VALIDATION-MSG
051500     END-READ.
051600*
051700     IF WS-CONFIG-OK
051800         MOVE PARM-SYMBOL            TO WS-SYMBOL
051900         MOVE PARM-ENTRY-EMA         TO WS-ENTRY-EMA
052000         MOVE PARM-RSI-PERIOD        TO WS-RSI-PERIOD
052100         MOVE PARM-RSI-ENTRY         TO WS-RSI-ENTRY
052200         MOVE PARM-CONFIRM-EMA-FAST  TO WS-CONFIRM-EMA-FAST
052300         MOVE PARM-CONFIRM-EMA-SLOW  TO WS-CONFIRM-EMA-SLOW
052400         MOVE PARM-EXIT-BARS         TO WS-EXIT-BARS
052500         MOVE PARM-CONFIRM-TF-MULT   TO WS-CONFIRM-TF-MULT
052600         MOVE PARM-POSITION-SIZE     TO WS-POSITION-SIZE
052700         MOVE PARM-RUN-MODE          TO WS-RUN-MODE
052800     END-IF.
052900*
053000* A BLANK SYMBOL WOULD PRINT ON EVERY LEDGER ROW AND REPORT LINE
053100* WITH NOTHING TO TELL ONE RUN'S BOOK FROM ANOTHER'S.
053200     IF WS-CONFIG-OK AND WS-SYMBOL = SPACES
053300         MOVE 'N' TO WS-CONFIG-OK-SW
053400         MOVE 'SYMBOL MUST NOT BE BLANK'
053500                                   TO WS-VALIDATION-MSG
053600     END-IF.
053700*
053800     IF WS-CONFIG-OK
053900        AND (WS-ENTRY-EMA        NOT > ZERO
054000         OR  WS-RSI-PERIOD       NOT > ZERO
054100         OR  WS-CONFIRM-EMA-FAST NOT > ZERO
054200         OR  WS-CONFIRM-EMA-SLOW NOT > ZERO
054300         OR  WS-EXIT-BARS        NOT > ZERO
054400         OR  WS-CONFIRM-TF-MULT  NOT > ZERO)
054500         MOVE 'N' TO WS-CONFIG-OK-SW
054600         MOVE 'EMA/RSI/EXIT/MULT PERIODS MUST BE > ZERO'
054700                                   TO WS-VALIDATION-MSG
054800     END-IF.
054900*
055000* 09-11-2016 PRS TKT-5411 - ENTRY-EMA/RSI-PERIOD/CONFIRM-EMA-
055100* FAST/CONFIRM-EMA-SLOW ARE 3-DIGIT PARM FIELDS BUT THE
055200* EMA/RSI SCRATCH TABLES ARE ONLY OCCURS 250 - A PARM CARD WITH
055300* A PERIOD OVER 250 USED TO WALK RIGHT OFF THE TABLE. REJECTED
055400* HERE THE SAME WAY A ZERO OR BLANK PARM IS REJECTED ABOVE.
055500     IF WS-CONFIG-OK
055600        AND (WS-ENTRY-EMA        > 250
055700         OR  WS-RSI-PERIOD       > 250
055800         OR  WS-CONFIRM-EMA-FAST > 250
055900         OR  WS-CONFIRM-EMA-SLOW > 250)
056000         MOVE 'N' TO WS-CONFIG-OK-SW
056100         MOVE 'EMA/RSI PERIODS MUST NOT EXCEED 250'
056200                                   TO WS-VALIDATION-MSG
056300     END-IF.
056400*
056500* A FAST EMA THAT IS NOT ACTUALLY FASTER THAN THE SLOW ONE WOULD
056600* MAKE THE BULLISH/BEARISH CROSS TEST IN F0001 MEANINGLESS.
056700     IF WS-CONFIG-OK
056800        AND WS-CONFIRM-EMA-FAST NOT < WS-CONFIRM-EMA-SLOW
056900         MOVE 'N' TO WS-CONFIG-OK-SW
057000         MOVE 'CONFIRM-EMA-FAST MUST BE LESS THAN SLOW'
057100                                   TO WS-VALIDATION-MSG
057200     END-IF.
057300*
057400* A ZERO OR NEGATIVE POSITION SIZE WOULD PRODUCE A ZERO-QUANTITY
057500* FILL AND TRIP THE CHECK IN K0001 ON THE FIRST ENTRY SIGNAL.
057600     IF WS-CONFIG-OK AND WS-POSITION-SIZE NOT > ZERO
057700         MOVE 'N' TO WS-CONFIG-OK-SW
057800         MOVE 'POSITION-SIZE MUST BE GREATER THAN ZERO'
057900                                   TO WS-VALIDATION-MSG
058000     END-IF.
058100*
058200* RSI IS A 0-100 OSCILLATOR BY DEFINITION - AN ENTRY THRESHOLD
058300* OUTSIDE THAT RANGE WOULD NEVER TRIP OR WOULD ALWAYS TRIP,
058400* EITHER WAY A TYPO ON THE PARM CARD, NOT A REAL SETTING.
058500     IF WS-CONFIG-OK
058600        AND (WS-RSI-ENTRY < ZERO OR WS-RSI-ENTRY > 100)
058700         MOVE 'N' TO WS-CONFIG-OK-SW
058800         MOVE 'RSI-ENTRY MUST BE IN THE RANGE 0 TO 100'
058900                                   TO WS-VALIDATION-MSG
059000     END-IF.
059100*
059200     IF WS-CONFIG-OK
059300         MOVE 'N' TO WS-CONFIG-OK-SW
059400         PERFORM C0002-CHECK-RUN-MODE THRU C0002-EX
059500             VARYING WS-EMA-SUB FROM 1 BY 1
059600                 UNTIL WS-EMA-SUB > 3
059700         IF NOT WS-CONFIG-OK
059800             MOVE
059900              'RUN-MODE MUST BE DRY_RUN/SPOT_TESTNET/SPOT_MAINNET'
060000                                   TO WS-VALIDATION-MSG
060100         END-IF
060200     END-IF.
060300*
060400 C0001-EX.
060500     EXIT.
060600* SCANS WS-VALID-MODE (1..3) FOR A MATCH ON WS-RUN-MODE - THE
060700* CALLER DRIVES THE PERFORM AND LEAVES IT RUNNING EVEN AFTER A
060800* MATCH SO THE LOOP ALWAYS COMPLETES ALL THREE ENTRIES; ONLY THE
060900* SWITCH FLIPPING TO 'Y' MATTERS.
061000*----------------------------------------------------------------*
061100 C0002-CHECK-RUN-MODE.
061200*----------------------------------------------------------------*
061300     IF WS-RUN-MODE = WS-VALID-MODE (WS-EMA-SUB)
061400         MOVE 'Y' TO WS-CONFIG-OK-SW
061500     END-IF.
061600*
061700 C0002-EX.
061800     EXIT.
061900* READ THE NEXT CLOSED CANDLE - CALLED ONCE UP FRONT BY A0001 TO
062000* PRIME THE LOOP, THEN AGAIN AT THE BOTTOM OF EVERY PASS THROUGH
062100* P0001, SO THE AT-END TEST AT THE TOP OF A0001'S LOOP IS ALWAYS
062200* LOOKING AT THE RESULT OF THE MOST RECENT READ.
062300*----------------------------------------------------------------*
062400 D0001-READ-CANDLE-FILE.
062500*----------------------------------------------------------------*
062600     READ CANDLE-FILE
062700         AT END
062800             MOVE 'Y' TO WS-CANDLE-EOF-SW
062900     END-READ.
063000*
063100     IF NOT WS-CANDLE-EOF
063200         EVALUATE WS-CANDLE-STATUS
063300             WHEN '00'
063400                 CONTINUE
063500             WHEN OTHER
063600                 MOVE 'CANDLE FILE I/O ERROR ON READ'
063700                                   TO WS-ERR-MSG
063800                 MOVE WS-CANDLE-STATUS
063900                                   TO WS-ERR-CDE
064000                 MOVE 'D0001-READ-CANDLE-FILE'
064100                                   TO WS-ERR-PROC
064200                 PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
064300         END-EVALUATE
064400     END-IF.
064500*
064600 D0001-EX.
064700     EXIT.
064800*----------------------------------------------------------------*
064900* CANDLE NORMALIZATION - MAP THE FEED RECORD TO THE CANONICAL   *
065000* WORKING FIELDS AND APPEND TO THE CLOSE HISTORY                *
065100*----------------------------------------------------------------*
065200 E0001-NORMALIZE-CANDLE.
065300*----------------------------------------------------------------*
065400     MOVE CAND-CLOSE-TIME          TO WS-CURR-CLOSE-TIME.
065500     MOVE CAND-OPEN-PRICE          TO WS-CURR-OPEN-PRICE.
065600     MOVE CAND-CLOSE-PRICE         TO WS-CURR-CLOSE-PRICE.
065700*
065800     ADD 1 TO WS-CLOSE-COUNT.
065900*
066000     IF WS-CLOSE-COUNT > 2000
066100         MOVE 'CLOSE HISTORY TABLE EXHAUSTED'
066200                                   TO WS-ERR-MSG
066300         MOVE '00'                 TO WS-ERR-CDE
066400         MOVE 'E0001-NORMALIZE-CANDLE'
066500                                   TO WS-ERR-PROC
066600         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
066700     ELSE
066800         MOVE WS-CURR-CLOSE-PRICE
066900                               TO WS-CLOSE-HIST (WS-CLOSE-COUNT)
067000     END-IF.
067100*
067200 E0001-EX.
067300     EXIT.
067400*----------------------------------------------------------------*
067500* HIGHER TIMEFRAME TREND - APPENDS TO THE HTF SERIES AND        *
067600* RECOMPUTES THE FAST/SLOW EMA TREND FLAG                       *
067700*----------------------------------------------------------------*
067800 F0001-UPDATE-HTF-TREND.
067900*----------------------------------------------------------------*
068000     ADD 1 TO WS-HTF-COUNT.
068100*
068200* 09-11-2016 PRS TKT-5411 - HTF SERIES TABLE IS BOUND-CHECKED
068300* THE SAME WAY WS-CLOSE-HIST ALREADY IS - A LONG RUN WITH A
068400* SMALL CONFIRM-TF-MULT USED TO WALK THIS TABLE RIGHT OFF THE
068500* END WITH NO WARNING.
068600     IF WS-HTF-COUNT > 700
068700         MOVE 'HTF CLOSE HISTORY TABLE EXHAUSTED'
068800                                   TO WS-ERR-MSG
068900         MOVE '00'                 TO WS-ERR-CDE
069000         MOVE 'F0001-UPDATE-HTF-TREND'
069100                                   TO WS-ERR-PROC
069200         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
069300     ELSE
069400         MOVE WS-CURR-CLOSE-PRICE TO WS-HTF-CLOSE (WS-HTF-COUNT)
069500     END-IF.
069600*
069700     IF WS-HTF-COUNT < WS-CONFIRM-EMA-SLOW
069800         MOVE 'U' TO WS-TREND-FLAG
069900     ELSE
070000         MOVE WS-CONFIRM-EMA-FAST TO WS-EMA-PERIOD
070100         PERFORM F0002-LOAD-HTF-SCRATCH THRU F0002-EX
070200             VARYING WS-EMA-SUB FROM 1 BY 1
070300                 UNTIL WS-EMA-SUB > WS-EMA-PERIOD
070400         PERFORM G0001-COMPUTE-EMA THRU G0001-EX
070500         MOVE WS-EMA-RESULT TO WS-HTF-FAST-EMA
070600*
070700         MOVE WS-CONFIRM-EMA-SLOW TO WS-EMA-PERIOD
070800         PERFORM F0002-LOAD-HTF-SCRATCH THRU F0002-EX
070900             VARYING WS-EMA-SUB FROM 1 BY 1
071000                 UNTIL WS-EMA-SUB > WS-EMA-PERIOD
071100         PERFORM G0001-COMPUTE-EMA THRU G0001-EX
071200         MOVE WS-EMA-RESULT TO WS-HTF-SLOW-EMA
071300*
071400         IF WS-HTF-FAST-EMA > WS-HTF-SLOW-EMA
071500             MOVE 'B' TO WS-TREND-FLAG
071600         ELSE
071700             MOVE 'E' TO WS-TREND-FLAG
071800         END-IF
071900     END-IF.
072000*
072100 F0001-EX.
072200     EXIT.
072300* COPIES WS-EMA-PERIOD CLOSES OUT OF THE HTF SERIES, ENDING AT
072400* THE CURRENT HTF BAR, INTO THE SHARED EMA SCRATCH TABLE -
072500* CALLED ONCE FOR THE FAST EMA WINDOW AND AGAIN FOR THE SLOW.
072600*----------------------------------------------------------------*
072700 F0002-LOAD-HTF-SCRATCH.
072800*----------------------------------------------------------------*
072900     COMPUTE WS-HTF-SUB = (WS-HTF-COUNT - WS-EMA-PERIOD)
073000                           + WS-EMA-SUB.
073100     MOVE WS-HTF-CLOSE (WS-HTF-SUB)
073200                          TO WS-EMA-SCRATCH (WS-EMA-SUB).
073300*
073400 F0002-EX.
073500     EXIT.
073600*----------------------------------------------------------------*
073700* EMA OVER A WINDOW - SHARED BY ENTRY EMA AND THE TWO HTF EMAS  *
073800* CALLER LOADS WS-EMA-SCRATCH (1..WS-EMA-PERIOD) FIRST          *
073900*----------------------------------------------------------------*
074000 G0001-COMPUTE-EMA.
074100*----------------------------------------------------------------*
074200     COMPUTE WS-EMA-ALPHA ROUNDED = 2 / (WS-EMA-PERIOD + 1).
074300     MOVE WS-EMA-SCRATCH (1) TO WS-EMA-RESULT.
074400*
074500     PERFORM G0002-EMA-STEP THRU G0002-EX
074600         VARYING WS-EMA-SUB FROM 2 BY 1
074700             UNTIL WS-EMA-SUB > WS-EMA-PERIOD.
074800*
074900 G0001-EX.
075000     EXIT.
075100* STANDARD EMA RECURRENCE - NEW EMA = (ALPHA * TODAY'S CLOSE) +
075200* ((1 - ALPHA) * YESTERDAY'S EMA). WS-EMA-RESULT CARRIES THE
075300* RUNNING VALUE FORWARD FROM ONE CALL OF THIS PARAGRAPH TO THE
075400* NEXT AS G0001 VARIES WS-EMA-SUB ACROSS THE WINDOW.
075500*----------------------------------------------------------------*
075600 G0002-EMA-STEP.
075700*----------------------------------------------------------------*
075800     COMPUTE WS-EMA-RESULT ROUNDED =
075900         (WS-EMA-ALPHA * WS-EMA-SCRATCH (WS-EMA-SUB))
076000         + ((1 - WS-EMA-ALPHA) * WS-EMA-RESULT).
076100*
076200 G0002-EX.
076300     EXIT.
076400*----------------------------------------------------------------*
076500* RSI OVER A PERIOD - CALLER LOADS WS-RSI-SCRATCH (1..PERIOD+1)*
076600* AND WS-RSI-PERIOD-LEN FIRST                                   *
076700*----------------------------------------------------------------*
076800 H0001-COMPUTE-RSI.
076900*----------------------------------------------------------------*
077000     MOVE ZERO TO WS-RSI-GAIN-SUM, WS-RSI-LOSS-SUM.
077100*
077200     PERFORM H0002-RSI-STEP THRU H0002-EX
077300         VARYING WS-RSI-SUB FROM 2 BY 1
077400             UNTIL WS-RSI-SUB > (WS-RSI-PERIOD-LEN + 1).
077500*
077600     COMPUTE WS-RSI-AVG-GAIN ROUNDED =
077700         WS-RSI-GAIN-SUM / WS-RSI-PERIOD-LEN.
077800     COMPUTE WS-RSI-AVG-LOSS ROUNDED =
077900         WS-RSI-LOSS-SUM / WS-RSI-PERIOD-LEN.
078000*
078100     IF WS-RSI-AVG-LOSS = ZERO
078200         MOVE 100 TO WS-RSI-RESULT
078300     ELSE
078400         COMPUTE WS-RSI-RS ROUNDED =
078500             WS-RSI-AVG-GAIN / WS-RSI-AVG-LOSS
078600         COMPUTE WS-RSI-RESULT ROUNDED =
078700             100 - (100 / (1 + WS-RSI-RS))
078800     END-IF.
078900*
079000 H0001-EX.
079100     EXIT.
079200* ONE BAR-OVER-BAR DIFFERENCE - A GAIN (DIFF > 0) ADDS TO THE
079300* RUNNING GAIN SUM, A LOSS (DIFF < 0) ADDS ITS ABSOLUTE VALUE TO
079400* THE RUNNING LOSS SUM, A FLAT BAR (DIFF = 0) ADDS TO NEITHER.
079500*----------------------------------------------------------------*
079600 H0002-RSI-STEP.
079700*----------------------------------------------------------------*
079800     COMPUTE WS-RSI-DIFF =
079900         WS-RSI-SCRATCH (WS-RSI-SUB)
080000         - WS-RSI-SCRATCH (WS-RSI-SUB - 1).
080100*
080200     IF WS-RSI-DIFF > ZERO
080300         ADD WS-RSI-DIFF TO WS-RSI-GAIN-SUM
080400     ELSE
080500         IF WS-RSI-DIFF < ZERO
080600             COMPUTE WS-RSI-LOSS-SUM =
080700                 WS-RSI-LOSS-SUM - WS-RSI-DIFF
080800         END-IF
080900     END-IF.
081000*
081100 H0002-EX.
081200     EXIT.
081300*----------------------------------------------------------------*
081400* ENTRY RULES - EVALUATED ONLY WHEN FLAT                        *
081500*----------------------------------------------------------------*
081600 I0001-APPLY-ENTRY-RULES.
081700*----------------------------------------------------------------*
081800     MOVE 'NONE' TO WS-SIGNAL.
081900*
082000     IF WS-TREND-BEARISH
082100         CONTINUE
082200     ELSE
082300         IF WS-ENTRY-EMA > WS-RSI-PERIOD
082400             COMPUTE WS-MIN-HIST-NEEDED = WS-ENTRY-EMA + 1
082500         ELSE
082600             COMPUTE WS-MIN-HIST-NEEDED = WS-RSI-PERIOD + 1
082700         END-IF
082800*
082900         IF WS-CLOSE-COUNT NOT < WS-MIN-HIST-NEEDED
083000             MOVE WS-ENTRY-EMA TO WS-EMA-PERIOD
083100             PERFORM I0002-LOAD-ENTRY-EMA-SCRATCH THRU I0002-EX
083200                 VARYING WS-EMA-SUB FROM 1 BY 1
083300                     UNTIL WS-EMA-SUB > WS-EMA-PERIOD
083400             PERFORM G0001-COMPUTE-EMA THRU G0001-EX
083500             MOVE WS-EMA-RESULT TO WS-ENTRY-EMA-VALUE
083600*
083700             MOVE WS-RSI-PERIOD TO WS-RSI-PERIOD-LEN
083800             PERFORM I0003-LOAD-RSI-SCRATCH THRU I0003-EX
083900                 VARYING WS-RSI-SUB FROM 1 BY 1
084000                     UNTIL WS-RSI-SUB > (WS-RSI-PERIOD-LEN + 1)
084100             PERFORM H0001-COMPUTE-RSI THRU H0001-EX
084200             MOVE WS-RSI-RESULT TO WS-RSI-VALUE
084300*
084400             IF WS-CURR-CLOSE-PRICE NOT > WS-ENTRY-EMA-VALUE
084500                AND WS-RSI-VALUE NOT < WS-RSI-ENTRY
084600                AND WS-CURR-CLOSE-PRICE > WS-CURR-OPEN-PRICE
084700                 MOVE 'BUY ' TO WS-SIGNAL
084800             END-IF
084900         END-IF
085000     END-IF.
085100*
085200 I0001-EX.
085300     EXIT.
085400* SAME IDEA AS F0002 BUT READS OFF THE BASE-TIMEFRAME CLOSE
085500* HISTORY INSTEAD OF THE HTF SERIES, FOR THE ENTRY EMA WINDOW.
085600*----------------------------------------------------------------*
085700 I0002-LOAD-ENTRY-EMA-SCRATCH.
085800*----------------------------------------------------------------*
085900     COMPUTE WS-CLOSE-SUB = (WS-CLOSE-COUNT - WS-EMA-PERIOD)
086000                             + WS-EMA-SUB.
086100     MOVE WS-CLOSE-HIST (WS-CLOSE-SUB)
086200                          TO WS-EMA-SCRATCH (WS-EMA-SUB).
086300*
086400 I0002-EX.
086500     EXIT.
086600* LOADS ONE MORE CLOSE THAN THE RSI PERIOD CALLS FOR, SINCE RSI
086700* IS COMPUTED FROM BAR-OVER-BAR DIFFERENCES - A PERIOD-LEN
086800* WINDOW OF DIFFERENCES NEEDS PERIOD-LEN-PLUS-ONE CLOSES.
086900*----------------------------------------------------------------*
087000 I0003-LOAD-RSI-SCRATCH.
087100*----------------------------------------------------------------*
087200     COMPUTE WS-CLOSE-SUB =
087300         (WS-CLOSE-COUNT - WS-RSI-PERIOD-LEN - 1) + WS-RSI-SUB.
087400     MOVE WS-CLOSE-HIST (WS-CLOSE-SUB)
087500                          TO WS-RSI-SCRATCH (WS-RSI-SUB).
087600*
087700 I0003-EX.
087800     EXIT.
087900*----------------------------------------------------------------*
088000* EXIT RULE - PURELY TIME-BASED, EVALUATED ONLY WHEN IN POSITION*
088100*----------------------------------------------------------------*
088200 J0001-APPLY-EXIT-RULE.
088300*----------------------------------------------------------------*
088400     MOVE 'NONE' TO WS-SIGNAL.
088500     ADD 1 TO WS-BARS-IN-TRADE.
088600*
088700     IF WS-BARS-IN-TRADE NOT < WS-EXIT-BARS
088800         MOVE 0      TO WS-BARS-IN-TRADE
088900         MOVE 'SELL' TO WS-SIGNAL
089000     END-IF.
089100*
089200 J0001-EX.
089300     EXIT.
089400*----------------------------------------------------------------*
089500* FILL AVERAGING - QUANTITY-WEIGHTED AVERAGE PRICE OVER THE    *
089600* FILLS LOADED INTO WS-FILL-TBL (1..WS-FILL-COUNT)              *
089700*----------------------------------------------------------------*
089800* TODAY THIS IS ALWAYS ONE FILL (K0003 LOADS WS-FILL-TBL (1) ONLY)
089900* BUT THE AVERAGING LOOP BELOW IS WRITTEN FOR ANY NUMBER OF FILLS
090000* SO A FUTURE MULTI-FILL EXECUTOR WOULD NOT HAVE TO TOUCH THIS
090100* PARAGRAPH AT ALL.
090200 K0001-SIMULATE-FILL.
090300*----------------------------------------------------------------*
090400     MOVE ZERO TO WS-EXEC-QTY, WS-EXEC-SUM-QX.
090500*
090600     PERFORM K0002-FILL-STEP THRU K0002-EX
090700         VARYING WS-FILL-SUB FROM 1 BY 1
090800             UNTIL WS-FILL-SUB > WS-FILL-COUNT.
090900*
091000     IF WS-EXEC-QTY = ZERO
091100         MOVE 'ZERO FILL QUANTITY ON EXECUTION'
091200                                   TO WS-ERR-MSG
091300         MOVE '00'                 TO WS-ERR-CDE
091400         MOVE 'K0001-SIMULATE-FILL'
091500                                   TO WS-ERR-PROC
091600         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
091700     ELSE
091800         COMPUTE WS-EXEC-PRICE ROUNDED =
091900             WS-EXEC-SUM-QX / WS-EXEC-QTY
092000     END-IF.
092100*
092200 K0001-EX.
092300     EXIT.
092400* ONE FILL'S CONTRIBUTION TO THE QUANTITY AND THE QUANTITY-TIMES-
092500* PRICE SUM ACCUMULATED BY K0001 - PULLED OUT AS ITS OWN
092600* PARAGRAPH SO IT CAN BE DRIVEN BY PERFORM ... VARYING.
092700*----------------------------------------------------------------*
092800 K0002-FILL-STEP.
092900*----------------------------------------------------------------*
093000     ADD WS-FILL-QTY (WS-FILL-SUB) TO WS-EXEC-QTY.
093100     COMPUTE WS-EXEC-SUM-QX ROUNDED =
093200         WS-EXEC-SUM-QX
093300         + (WS-FILL-PRICE (WS-FILL-SUB)
093400            * WS-FILL-QTY (WS-FILL-SUB)).
093500*
093600 K0002-EX.
093700     EXIT.
093800*----------------------------------------------------------------*
093900* SIMULATED DRY-RUN FILL - ONE FILL AT THE DECISION CANDLE'S   *
094000* CLOSE PRICE FOR THE FULL POSITION SIZE                       *
094100*----------------------------------------------------------------*
094200 K0003-BUILD-SINGLE-FILL.
094300*----------------------------------------------------------------*
094400     MOVE 1 TO WS-FILL-COUNT.
094500     MOVE WS-CURR-CLOSE-PRICE TO WS-FILL-PRICE (1).
094600     MOVE WS-POSITION-SIZE    TO WS-FILL-QTY (1).
094700*
094800 K0003-EX.
094900     EXIT.
095000*----------------------------------------------------------------*
095100* OPEN A NEW TRADE ON A BUY SIGNAL                              *
095200*----------------------------------------------------------------*
095300 L0001-OPEN-TRADE.
095400*----------------------------------------------------------------*
095500     ADD 1 TO WS-TRADE-SEQ.
095600* WS-TRADE-SEQ NEVER RESETS WITHIN A RUN, SO TRADE IDS ARE UNIQUE
095700* FOR THE LIFE OF THE LEDGER FILE EVEN ACROSS MANY OPEN/CLOSE
095800* CYCLES IN ONE RUN.
095900     MOVE WS-TRADE-SEQ  TO WS-TID-NUM.
096000     MOVE WS-TRADE-ID-ED TO WS-CT-TRADE-ID.
096100*
096200     MOVE WS-EXEC-TIME  TO WS-CT-ENTRY-TIME.
096300     MOVE WS-EXEC-PRICE TO WS-CT-ENTRY-PRICE.
096400     MOVE WS-EXEC-QTY   TO WS-CT-QUANTITY.
096500*
096600* WS-JUST-ENTERED-SW IS WHAT KEEPS THE FIRST BAR OF A TRADE FROM
096700* COUNTING TOWARD WS-EXEC-BARS-IN-TRADE - SEE THE TEST IN P0001.
096800     MOVE 'Y' TO WS-IN-POSITION-SW.
096900     MOVE 'Y' TO WS-JUST-ENTERED-SW.
097000     MOVE 0   TO WS-EXEC-BARS-IN-TRADE.
097100*
097200 L0001-EX.
097300     EXIT.
097400*----------------------------------------------------------------*
097500* COMPLETE THE OPEN TRADE ON A SELL SIGNAL AND REWRITE THE      *
097600* LEDGER FILE IN FULL                                           *
097700*----------------------------------------------------------------*
097800 M0001-CLOSE-TRADE.
097900*----------------------------------------------------------------*
098000     ADD 1 TO WS-LEDGER-COUNT.
098100*
098200     MOVE WS-CT-TRADE-ID
098300                    TO WS-LT-TRADE-ID      (WS-LEDGER-COUNT).
098400     MOVE WS-SYMBOL TO WS-LT-SYMBOL         (WS-LEDGER-COUNT).
098500     MOVE 'LONG'    TO WS-LT-DIRECTION      (WS-LEDGER-COUNT).
098600     MOVE WS-CT-ENTRY-TIME
098700                    TO WS-LT-ENTRY-TIME     (WS-LEDGER-COUNT).
098800     MOVE WS-CT-ENTRY-PRICE
098900                    TO WS-LT-ENTRY-PRICE    (WS-LEDGER-COUNT).
099000     MOVE WS-CT-QUANTITY
099100                    TO WS-LT-QUANTITY       (WS-LEDGER-COUNT).
099200     MOVE WS-EXEC-TIME
099300                    TO WS-LT-EXIT-TIME      (WS-LEDGER-COUNT).
099400     MOVE WS-EXEC-PRICE
099500                    TO WS-LT-EXIT-PRICE     (WS-LEDGER-COUNT).
099600     MOVE WS-EXEC-BARS-IN-TRADE
099700                    TO WS-LT-BARS-HELD      (WS-LEDGER-COUNT).
099800*
099900     COMPUTE WS-LT-PNL (WS-LEDGER-COUNT) ROUNDED =
100000         (WS-EXEC-PRICE - WS-CT-ENTRY-PRICE) * WS-CT-QUANTITY.
100100*
100200     MOVE WS-RUN-MODE
100300                    TO WS-LT-ENVIRONMENT   (WS-LEDGER-COUNT).
100400*
100500     ADD WS-CT-QUANTITY          TO WS-TOTAL-QTY.
100600     ADD WS-LT-PNL (WS-LEDGER-COUNT) TO WS-TOTAL-PNL.
100700*
100800     MOVE 'N' TO WS-IN-POSITION-SW.
100900*
101000     PERFORM N0001-REWRITE-LEDGER-FILE THRU N0001-EX.
101100*
101200 M0001-EX.
101300     EXIT.
101400*----------------------------------------------------------------*
101500* 14-05-2008 MRN TKT-5120 - REWRITE THE WHOLE LEDGER FILE EVERY *
101600* TIME A TRADE CLOSES SO THE FILE IS NEVER LEFT HALF-WRITTEN    *
101700*----------------------------------------------------------------*
101800 N0001-REWRITE-LEDGER-FILE.
101900*----------------------------------------------------------------*
102000     CLOSE LEDGER-FILE.
102100     OPEN OUTPUT LEDGER-FILE.
102200*
102300     PERFORM N0002-WRITE-LEDGER-ENTRY THRU N0002-EX
102400         VARYING WS-LEDGER-SUB FROM 1 BY 1
102500             UNTIL WS-LEDGER-SUB > WS-LEDGER-COUNT.
102600*
102700 N0001-EX.
102800     EXIT.
102900* MOVE ONE LEDGER TABLE ENTRY OUT TO THE LEDGER RECORD AND WRITE
103000* IT - DRIVEN BY N0001 FOR EVERY ENTRY 1 THRU WS-LEDGER-COUNT
103100* EACH TIME THE FILE IS REWRITTEN IN FULL.
103200*----------------------------------------------------------------*
103300 N0002-WRITE-LEDGER-ENTRY.
103400*----------------------------------------------------------------*
103500     MOVE WS-LT-TRADE-ID    (WS-LEDGER-SUB) TO LEDG-TRADE-ID.
103600     MOVE WS-LT-SYMBOL      (WS-LEDGER-SUB) TO LEDG-SYMBOL.
103700     MOVE WS-LT-DIRECTION   (WS-LEDGER-SUB) TO LEDG-DIRECTION.
103800     MOVE WS-LT-ENTRY-TIME  (WS-LEDGER-SUB) TO LEDG-ENTRY-TIME.
103900     MOVE WS-LT-ENTRY-PRICE (WS-LEDGER-SUB) TO LEDG-ENTRY-PRICE.
104000     MOVE WS-LT-QUANTITY    (WS-LEDGER-SUB) TO LEDG-QUANTITY.
104100     MOVE WS-LT-EXIT-TIME   (WS-LEDGER-SUB) TO LEDG-EXIT-TIME.
104200     MOVE WS-LT-EXIT-PRICE  (WS-LEDGER-SUB) TO LEDG-EXIT-PRICE.
104300     MOVE WS-LT-BARS-HELD   (WS-LEDGER-SUB) TO LEDG-BARS-HELD.
104400     MOVE WS-LT-PNL         (WS-LEDGER-SUB) TO LEDG-PNL.
104500     MOVE WS-LT-ENVIRONMENT (WS-LEDGER-SUB) TO LEDG-ENVIRONMENT.
104600*
104700     WRITE LEDGER-RECORD.
104800*
104900     IF WS-LEDGER-STATUS NOT EQUAL ZEROES
105000         MOVE 'ERROR WRITING LEDGER FILE'
105100                                   TO WS-ERR-MSG
105200         MOVE WS-LEDGER-STATUS     TO WS-ERR-CDE
105300         MOVE 'N0002-WRITE-LEDGER-ENTRY'
105400                                   TO WS-ERR-PROC
105500         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
105600     END-IF.
105700*
105800 N0002-EX.
105900     EXIT.
106000*----------------------------------------------------------------*
106100* PRINT THE RUN SUMMARY REPORT - PAGE HEADER, ONE DETAIL LINE   *
106200* PER COMPLETED TRADE, GRAND TOTAL, OPEN-POSITION NOTE          *
106300*----------------------------------------------------------------*
106400 O0001-PRINT-SUMMARY-REPORT.
106500*----------------------------------------------------------------*
106600     WRITE REPORT-FILE-RECORD FROM RPT-HEADER0-LINE.
106700     ADD 1 TO WS-LINES-WRITTEN.
106800*
106900     MOVE WS-SYMBOL   TO RPTH1-SYMBOL.
107000     MOVE WS-RUN-MODE TO RPTH1-RUN-MODE.
107100     MOVE WS-ENTRY-EMA        TO WS-EEMA-ED.
107200     MOVE WS-RSI-PERIOD       TO WS-RSIP-ED.
107300     MOVE WS-CONFIRM-EMA-FAST TO WS-CFAST-ED.
107400     MOVE WS-CONFIRM-EMA-SLOW TO WS-CSLOW-ED.
107500     MOVE WS-EXIT-BARS        TO WS-EXITB-ED.
107600     MOVE WS-CONFIRM-TF-MULT  TO WS-MULT-ED.
107700*
107800     STRING 'ENTRY-EMA=' WS-EEMA-ED ' RSI-PERIOD=' WS-RSIP-ED
107900            ' FAST=' WS-CFAST-ED ' SLOW=' WS-CSLOW-ED
108000            ' EXIT-BARS=' WS-EXITB-ED ' MULT=' WS-MULT-ED
108100         DELIMITED BY SIZE INTO RPTH1-PARAMS.
108200*
108300     WRITE REPORT-FILE-RECORD FROM RPT-HEADER1-LINE.
108400     ADD 1 TO WS-LINES-WRITTEN.
108500*
108600     PERFORM O0002-PRINT-DETAIL-LINE THRU O0002-EX
108700         VARYING WS-LEDGER-SUB FROM 1 BY 1
108800             UNTIL WS-LEDGER-SUB > WS-LEDGER-COUNT.
108900*
109000     MOVE WS-LEDGER-COUNT        TO RPTT-TRADE-COUNT.
109100     MOVE WS-TOTAL-QTY           TO RPTT-TOTAL-QTY.
109200     MOVE WS-TOTAL-PNL           TO RPTT-TOTAL-PNL.
109300     MOVE WS-CANDLES-PROCESSED   TO RPTT-CANDLE-COUNT.
109400*
109500     WRITE REPORT-FILE-RECORD FROM RPT-TOTAL-LINE.
109600     ADD 1 TO WS-LINES-WRITTEN.
109700*
109800     IF WS-IN-POSITION
109900         MOVE WS-CT-ENTRY-TIME TO WS-ENTRY-TIME-DISPLAY
110000         PERFORM O0003-FORMAT-ENTRY-TIME THRU O0003-EX
110100         MOVE WS-ENTRY-TIME-FMT  TO RPTN-ENTRY-TIME
110200         MOVE WS-CT-ENTRY-PRICE  TO RPTN-ENTRY-PRICE
110300         WRITE REPORT-FILE-RECORD FROM RPT-OPEN-NOTE-LINE
110400         ADD 1 TO WS-LINES-WRITTEN
110500     END-IF.
110600*
110700 O0001-EX.
110800     EXIT.
110900* ONE PRINTED LINE PER COMPLETED TRADE - PULLS STRAIGHT FROM THE
111000* LEDGER TABLE RATHER THAN RE-READING THE LEDGER FILE, SINCE THE
111100* TABLE IS ALREADY IN STORAGE AND IS THE SAME DATA.
111200*----------------------------------------------------------------*
111300 O0002-PRINT-DETAIL-LINE.
111400*----------------------------------------------------------------*
111500     MOVE WS-LT-TRADE-ID (WS-LEDGER-SUB) TO RPTD-TRADE-ID.
111600*
111700     MOVE WS-LT-ENTRY-TIME (WS-LEDGER-SUB)
111800                                   TO WS-ENTRY-TIME-DISPLAY.
111900     PERFORM O0003-FORMAT-ENTRY-TIME THRU O0003-EX.
112000     MOVE WS-ENTRY-TIME-FMT       TO RPTD-ENTRY-TIME.
112100     MOVE WS-LT-ENTRY-PRICE (WS-LEDGER-SUB)
112200                                   TO RPTD-ENTRY-PRICE.
112300*
112400     MOVE WS-LT-EXIT-TIME (WS-LEDGER-SUB)
112500                                   TO WS-EXIT-TIME-DISPLAY.
112600     PERFORM O0004-FORMAT-EXIT-TIME THRU O0004-EX.
112700     MOVE WS-EXIT-TIME-FMT        TO RPTD-EXIT-TIME.
112800     MOVE WS-LT-EXIT-PRICE (WS-LEDGER-SUB)
112900                                   TO RPTD-EXIT-PRICE.
113000*
113100     MOVE WS-LT-QUANTITY (WS-LEDGER-SUB)  TO RPTD-QUANTITY.
113200     MOVE WS-LT-BARS-HELD (WS-LEDGER-SUB) TO RPTD-BARS-HELD.
113300     MOVE WS-LT-PNL (WS-LEDGER-SUB)        TO RPTD-PNL.
113400*
113500     WRITE REPORT-FILE-RECORD FROM RPT-DETAIL-LINE.
113600     ADD 1 TO WS-LINES-WRITTEN.
113700*
113800 O0002-EX.
113900     EXIT.
114000* EDIT THE 14-DIGIT ENTRY TIMESTAMP (VIA ITS WS-ENTRY-TIME-BRK
114100* REDEFINES) INTO A READABLE YYYY-MM-DD HH:MM:SS STRING FOR THE
114200* PRINTED REPORT - THE LEDGER FILE KEEPS THE RAW 9(14) FORM.
114300*----------------------------------------------------------------*
114400 O0003-FORMAT-ENTRY-TIME.
114500*----------------------------------------------------------------*
114600     STRING WS-ET-YEAR '-' WS-ET-MONTH '-' WS-ET-DAY ' '
114700            WS-ET-HOUR ':' WS-ET-MIN ':' WS-ET-SEC
114800         DELIMITED BY SIZE INTO WS-ENTRY-TIME-FMT.
114900*
115000 O0003-EX.
115100     EXIT.
115200* SAME EDIT AS O0003 BUT FOR THE EXIT TIMESTAMP - KEPT AS A
115300* SEPARATE PARAGRAPH RATHER THAN A SHARED ONE SINCE ENTRY AND
115400* EXIT TIME ARE SOMETIMES BOTH NEEDED ON SCREEN AT ONCE.
115500*----------------------------------------------------------------*
115600 O0004-FORMAT-EXIT-TIME.
115700*----------------------------------------------------------------*
115800     STRING WS-XT-YEAR '-' WS-XT-MONTH '-' WS-XT-DAY ' '
115900            WS-XT-HOUR ':' WS-XT-MIN ':' WS-XT-SEC
116000         DELIMITED BY SIZE INTO WS-EXIT-TIME-FMT.
116100*
116200 O0004-EX.
116300     EXIT.
116400*----------------------------------------------------------------*
116500* PER-BAR ORCHESTRATION - THE SIGNAL ENGINE AND THE BATCH       *
116600* EXECUTOR COMBINED, ONE CLOSED CANDLE AT A TIME                *
116700*----------------------------------------------------------------*
116800 P0001-PROCESS-ONE-CANDLE.
116900*----------------------------------------------------------------*
117000     ADD 1 TO WS-BAR-COUNT.
117100     PERFORM E0001-NORMALIZE-CANDLE THRU E0001-EX.
117200*
117300* THE HIGHER TIMEFRAME IS CONFIRM-TF-MULT TIMES THE BASE BAR -
117400* A NEW HTF BAR CLOSES ONLY EVERY CONFIRM-TF-MULT BASE BARS, SO
117500* THE TREND IS RECOMPUTED ONLY ON THOSE BARS, NOT EVERY BAR.
117600     DIVIDE WS-BAR-COUNT BY WS-CONFIRM-TF-MULT
117700         GIVING WS-DIV-CHECK REMAINDER WS-MOD-CHECK.
117800*
117900     IF WS-MOD-CHECK = ZERO
118000         PERFORM F0001-UPDATE-HTF-TREND THRU F0001-EX
118100     END-IF.
118200*
118300* RESET EVERY BAR BEFORE THE ENTRY/EXIT CHECK BELOW - ONLY SET
118400* BACK TO 'Y' BY L0001 IF THIS VERY BAR TURNS OUT TO BE AN ENTRY.
118500     MOVE 'N' TO WS-JUST-ENTERED-SW.
118600*
118700     IF WS-IN-POSITION
118800         PERFORM J0001-APPLY-EXIT-RULE THRU J0001-EX
118900     ELSE
119000         PERFORM I0001-APPLY-ENTRY-RULES THRU I0001-EX
119100     END-IF.
119200*
119300* 30-11-1994 JKT TKT-4559 - EXECUTOR BARS-IN-TRADE IS RESET BY
119400* L0001 ON ENTRY AND IS NOT BUMPED AGAIN THIS SAME BAR (SEE THE
119500* WS-JUST-ENTERED-SW TEST BELOW) - THAT IS WHAT MAKES BARS-HELD
119600* COME OUT TO EXIT-BARS MINUS ONE AT A TIME EXIT.
119700     EVALUATE WS-SIGNAL
119800         WHEN 'BUY '
119900             PERFORM K0003-BUILD-SINGLE-FILL THRU K0003-EX
120000             PERFORM K0001-SIMULATE-FILL     THRU K0001-EX
120100             MOVE 'BUY '              TO WS-EXEC-SIDE
120200             MOVE WS-CURR-CLOSE-TIME  TO WS-EXEC-TIME
120300             PERFORM L0001-OPEN-TRADE THRU L0001-EX
120400         WHEN 'SELL'
120500             PERFORM K0003-BUILD-SINGLE-FILL THRU K0003-EX
120600             PERFORM K0001-SIMULATE-FILL     THRU K0001-EX
120700             MOVE 'SELL'              TO WS-EXEC-SIDE
120800             MOVE WS-CURR-CLOSE-TIME  TO WS-EXEC-TIME
120900             PERFORM M0001-CLOSE-TRADE THRU M0001-EX
121000     END-EVALUATE.
121100*
121200     IF WS-IN-POSITION AND NOT WS-JUST-ENTERED
121300         ADD 1 TO WS-EXEC-BARS-IN-TRADE
121400     END-IF.
121500*
121600     ADD 1 TO WS-CANDLES-PROCESSED.
121700     PERFORM D0001-READ-CANDLE-FILE THRU D0001-EX.
121800*
121900 P0001-EX.
122000     EXIT.
122100* SHOP-STANDARD ERROR PARAGRAPH - DISPLAYS THE CALLER'S MESSAGE,
122200* FILE STATUS CODE AND PARAGRAPH NAME TO THE JOB LOG, CLOSES
122300* WHATEVER FILES ARE OPEN VIA Z0001, AND STOPS THE RUN. NO
122400* RECOVERY IS ATTEMPTED - A BAD FILE STATUS OR EXHAUSTED TABLE
122500* MEANS THE RUN IS NOT TRUSTWORTHY.
122600*----------------------------------------------------------------*
122700 Y0001-ERR-HANDLING.
122800*----------------------------------------------------------------*
122900     DISPLAY '********************************'.
123000     DISPLAY '  ERROR HANDLING REPORT '.
123100     DISPLAY '********************************'.
123200     DISPLAY '  ' WS-ERR-MSG.
123300     DISPLAY '  ' WS-ERR-CDE.
123400     DISPLAY '  ' WS-ERR-PROC.
123500     DISPLAY '********************************'.
123600*
123700     PERFORM Z0001-CLOSE-FILES THRU Z0001-EX.
123800*
123900 Y0001-EXIT.
124000     EXIT.
124100* NORMAL AND ABNORMAL END-OF-RUN PARAGRAPH - CLOSES ALL FOUR
124200* FILES, DISPLAYS A RUN TOTALS BLOCK TO THE JOB LOG (CANDLES
124300* PROCESSED, TRADES COMPLETED, REPORT LINES WRITTEN) AND STOPS
124400* THE RUN. REACHED EITHER FROM A0001 ON A CLEAN FINISH OR FROM
124500* Y0001 ON AN ERROR.
124600*----------------------------------------------------------------*
124700 Z0001-CLOSE-FILES.
124800*----------------------------------------------------------------*
124900     CLOSE PARM-FILE.
125000     CLOSE CANDLE-FILE.
125100     CLOSE LEDGER-FILE.
125200     CLOSE REPORT-FILE.
125300*
125400     DISPLAY '-------------------------------------------------'.
125500     DISPLAY 'CANDLES PROCESSED: ' WS-CANDLES-PROCESSED.
125600     DISPLAY 'TRADES COMPLETED : ' WS-LEDGER-COUNT.
125700     DISPLAY 'REPORT LINES      : ' WS-LINES-WRITTEN.
125800     DISPLAY '-------------------------------------------------'.
125900     DISPLAY 'END OF TRDBATCH RUN'.
126000*
126100     STOP RUN.
126200*
126300 Z0001-EX.
126400     EXIT.
