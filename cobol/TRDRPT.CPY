000100******************************************************************
000200* Copybook: TRDRPT
000300* Author: SANDEEP PRAJAPATI
000400* Date: 11-03-1989
000500* Purpose: SUMMARY REPORT PRINT LINES - 132 COLUMN PRINT FILE.
000600*        : ONE PAGE HEADER PAIR, ONE DETAIL LINE PER COMPLETED
000700*        : TRADE, ONE GRAND-TOTAL LINE, ONE OPEN-POSITION NOTE.
000800* Tectonics: COBC
000900******************************************************************
001000*----------------------------------------------------------------*
001100* CHANGE LOG                                                    *
001200*----------------------------------------------------------------*
001300* 11-03-1989 SRP TKT-4410  ORIGINAL LAYOUT.
001400* 06-07-1991 SRP TKT-4477  ADDED RPTN-OPEN-LINE - REQUESTED BY
001500*                          DESK SO AN OPEN POSITION AT EOF SHOWS
001600*                          ON THE PRINTED REPORT, NOT JUST WS.
001700* 21-09-1998 DKP TKT-4601  Y2K REVIEW - RPTD-ENTRY-TIME,
001800*                          RPTD-EXIT-TIME AND RPTN-ENTRY-TIME ARE
001900*                          EDITED TEXT, NOT DATE FIELDS - NO
002000*                          CHANGE REQUIRED.
002100* 14-05-2008 MRN TKT-5120  NO-OP RE-REVIEW AFTER SIBLING CHANGE
002200*                          TO TRDLEDG - LAYOUT UNCHANGED.
002300* 22-11-2016 PRS TKT-5411  RPT-TOTAL-LINE SUMMED TO 148 BYTES
002400*                          AGAINST THE 132-BYTE PRINT LINE -
002500*                          SHRUNK THE CLOSING FILLER FROM X(42)
002600*                          TO X(26) SO THE GROUP MATCHES
002700*                          REPORT-FILE-RECORD LIKE EVERY OTHER
002800*                          LINE IN THIS COPYBOOK.
002900*----------------------------------------------------------------*
003000 01  RPT-HEADER0-LINE.
003100     05  RPTH0-TITLE             PIC X(50)
003200         VALUE 'TREND-PULLBACK STRATEGY BATCH - RUN SUMMARY'.
003300     05  FILLER                  PIC X(82).
003400*
003500 01  RPT-HEADER1-LINE.
003600     05  RPTH1-SYM-LIT           PIC X(08) VALUE 'SYMBOL: '.
003700     05  RPTH1-SYMBOL            PIC X(12).
003800     05  FILLER                  PIC X(02).
003900     05  RPTH1-MODE-LIT          PIC X(10) VALUE 'RUN MODE: '.
004000     05  RPTH1-RUN-MODE          PIC X(12).
004100     05  FILLER                  PIC X(02).
004200     05  RPTH1-PARM-LIT          PIC X(08) VALUE 'PARAMS: '.
004300     05  RPTH1-PARAMS            PIC X(60).
004400     05  FILLER                  PIC X(18).
004500*
004600 01  RPT-DETAIL-LINE.
004700     05  RPTD-TRADE-ID           PIC X(04).
004800     05  FILLER                  PIC X(01).
004900     05  RPTD-ENTRY-TIME         PIC X(19).
005000     05  FILLER                  PIC X(01).
005100     05  RPTD-ENTRY-PRICE        PIC Z(7)9.9999.
005200     05  FILLER                  PIC X(01).
005300     05  RPTD-EXIT-TIME          PIC X(19).
005400     05  FILLER                  PIC X(01).
005500     05  RPTD-EXIT-PRICE         PIC Z(7)9.9999.
005600     05  FILLER                  PIC X(01).
005700     05  RPTD-QUANTITY           PIC Z(4)9.9999.
005800     05  FILLER                  PIC X(01).
005900     05  RPTD-BARS-HELD          PIC ZZ9.
006000     05  FILLER                  PIC X(01).
006100     05  RPTD-PNL                PIC -(7)9.9999.
006200     05  FILLER                  PIC X(31).
006300*
006400 01  RPT-TOTAL-LINE.
006500     05  RPTT-TRADES-LIT         PIC X(20)
006600         VALUE 'TRADES COMPLETED:  '.
006700     05  RPTT-TRADE-COUNT        PIC ZZ9.
006800     05  FILLER                  PIC X(02).
006900     05  RPTT-QTY-LIT            PIC X(14) VALUE 'TOTAL QTY:    '.
007000     05  RPTT-TOTAL-QTY          PIC Z(4)9.9999.
007100     05  FILLER                  PIC X(02).
007200     05  RPTT-PNL-LIT            PIC X(14) VALUE 'TOTAL PNL:    '.
007300     05  RPTT-TOTAL-PNL          PIC -(7)9.9999.
007400     05  FILLER                  PIC X(02).
007500     05  RPTT-CAND-LIT           PIC X(20)
007600         VALUE 'CANDLES PROCESSED:  '.
007700     05  RPTT-CANDLE-COUNT       PIC Z(5)9.
007800     05  FILLER                  PIC X(26).
007900*
008000 01  RPT-OPEN-NOTE-LINE.
008100     05  RPTN-LIT                PIC X(30)
008200         VALUE 'POSITION OPEN AT END OF RUN: '.
008300     05  RPTN-ENTRY-TIME         PIC X(19).
008400     05  FILLER                  PIC X(01).
008500     05  RPTN-ENTRY-PRICE        PIC Z(7)9.9999.
008600     05  FILLER                  PIC X(69).
