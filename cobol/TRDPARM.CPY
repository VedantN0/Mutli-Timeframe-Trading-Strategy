000100******************************************************************
000200* Copybook: TRDPARM
000300* Author: SANDEEP PRAJAPATI
000400* Date: 11-03-1989
000500* Purpose: RUN PARAMETER RECORD - ONE RECORD PER RUN, CARRIES THE
000600*        : STRATEGY AND EXECUTION SETTINGS FOR THE BATCH.
000700* Tectonics: COBC
000800******************************************************************
000900*----------------------------------------------------------------*
001000* CHANGE LOG                                                    *
001100*----------------------------------------------------------------*
001200* 11-03-1989 SRP TKT-4410  ORIGINAL LAYOUT.
001300* 02-02-1993 SRP TKT-4530  ADDED CONFIRM-TF-MULT - HIGHER TIME-
001400*                          FRAME NOW CONFIGURABLE, WAS HARD-CODED.
001500* 21-09-1998 DKP TKT-4601  Y2K REVIEW - NO DATE FIELDS ON THIS
001600*                          RECORD, NO CHANGE REQUIRED.
001700* 19-08-2011 MRN TKT-5207  NO LAYOUT CHANGE - REVIEWED ALONGSIDE
001800*                          THE NEW UP-FRONT PARAMETER VALIDATION
001900*                          IN THE DRIVER, CONFIRMED ALL NINE
002000*                          FIELDS ARE CHECKED BEFORE FIRST USE.
002100* 22-11-2016 PRS TKT-5411  NOTE FOR MAINTAINERS - ENTRY-EMA,
002200*                          RSI-PERIOD, CONFIRM-EMA-FAST AND
002300*                          CONFIRM-EMA-SLOW ARE PIC 9(03) (UP TO
002400*                          999) BUT THE DRIVER'S EMA/RSI SCRATCH
002500*                          TABLES ONLY HOLD 250 - THE DRIVER NOW
002600*                          REJECTS ANY OF THE FOUR OVER 250, SEE
002700*                          TRDBATCH C0001-VALIDATE-PARAMETERS.
002800*----------------------------------------------------------------*
002900 01  PARM-RECORD.
003000     05  PARM-SYMBOL             PIC X(12).
003100     05  PARM-ENTRY-EMA          PIC 9(03).
003200     05  PARM-RSI-PERIOD         PIC 9(03).
003300     05  PARM-RSI-ENTRY          PIC 9(03)V9(02).
003400     05  PARM-CONFIRM-EMA-FAST   PIC 9(03).
003500     05  PARM-CONFIRM-EMA-SLOW   PIC 9(03).
003600     05  PARM-EXIT-BARS          PIC 9(03).
003700     05  PARM-CONFIRM-TF-MULT    PIC 9(02).
003800     05  PARM-POSITION-SIZE      PIC 9(05)V9(04).
003900     05  PARM-RUN-MODE           PIC X(12).
004000     05  FILLER                  PIC X(25).
